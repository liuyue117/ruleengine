000100*----------------------------------------------------------       
000110* PROGRAM:      LOTDRW01                                          
000120* SYSTEM:       PROMOTIONAL PRICING (RULENG)                      
000130*----------------------------------------------------------       
000140 IDENTIFICATION DIVISION.                                         
000150 PROGRAM-ID.  LOTDRW01.                                           
000160 AUTHOR.  D. KOSTER.                                              
000170 INSTALLATION.  CENTRAL DATA PROCESSING.                          
000180 DATE-WRITTEN.  06/09/89.                                         
000190 DATE-COMPILED.  06/09/89.                                        
000200 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.     
000210*----------------------------------------------------------       
000220* CHANGE LOG                                                      
000230*----------------------------------------------------------       
000240* 06/09/89  DK   INITIAL RELEASE.  READS THE PURCHASE FILE        
000250*                INTO A TABLE, KEEPS THE PURCHASES THAT FALL      
000260*                INSIDE THE LOTTERY WINDOW ON THE PARAMETER       
000270*                RECORD, AND DRAWS THE REQUESTED NUMBER OF        
000280*                WINNERS WITHOUT REPEATING A CUSTOMER.            
000290* 02/11/91  JPM  REQ 0301.  DRAW NO LONGER ABENDS WHEN FEWER      
000300*                CUSTOMERS ARE ELIGIBLE THAN WINNERS WERE         
000310*                REQUESTED - NOW DRAWS MIN OF THE TWO AND         
000320*                SAYS SO ON THE OPERATOR CONSOLE.                 
000330* 09/30/92  TLW  REQ 0399.  PURCHASE-TABLE RAISED FROM 200        
000340*                TO 2000 ENTRIES - OCTOBER PROMOTION VOLUME       
000350*                OUTGREW THE ORIGINAL TABLE SIZE.                 
000360* 04/18/94  TLW  SWAP-TO-END DRAW REPLACED THE ORIGINAL           
000370*                REJECTION-SAMPLING LOOP (PICK A RANDOM           
000380*                INDEX, REJECT IF ALREADY DRAWN, TRY AGAIN)       
000390*                WHICH COULD SPIN FOR A LONG TIME WHEN MOST       
000400*                OF THE ELIGIBLE LIST HAD ALREADY BEEN DRAWN.     
000410* 08/30/98  RFH  Y2K REMEDIATION.  PUR-PURCHASE-DATE AND THE      
000420*                LOTTERY WINDOW DATES ON LOTTERY-WINDOW-          
000430*                RECORD ARE EIGHT-DIGIT CCYYMMDD FIELDS           
000440*                ALREADY - NO WINDOWING NEEDED, NO CODE           
000450*                CHANGE MADE.                                     
000460* 04/02/99  RFH  Y2K SIGN-OFF - PRICING SUBSYSTEM.  RAN THE       
000470*                DRAW AGAINST A WINDOW STRADDLING 12/31/1999      
000480*                AND 01/01/2000 - RESULTS CORRECT.                
000490* 11/05/07  BSN  REQ 0977.  SEED-RANDOM-GENERATOR MOVED OUT       
000500*                TO A SHARED COPYBOOK (PLRAND01) SO THE NEW       
000510*                MARKETING SWEEPSTAKES PROGRAM CAN USE THE        
000520*                SAME GENERATOR WITHOUT DUPLICATING IT.           
000530* 03/19/13  BSN  REQ 1201.  WRITE-ONE-WINNER NOW COUNTS AND       
000540*                DISPLAYS WINNERS WRITTEN AT END OF JOB PER       
000550*                OPERATIONS REQUEST.                              
000560* 03/04/14  DMV  REQ 1288.  RENUMBERED THE DRAW-WINNERS/          
000570*                DRAW-ONE-WINNER/WRITE-ONE-WINNER PARAGRAPHS      
000580*                3000- SO THE DRAW SEQUENCE CAN BE PERFORMED      
000590*                AS A THRU RANGE FROM MAIN-PROCESS, PER           
000600*                STANDARDS.                                       
000610* 03/11/14  DMV  REQ 1296.  PLRAND01 WAS NEVER ACTUALLY COPIED    
000620*                INTO THIS PROGRAM - SEED-RANDOM-GENERATOR AND    
000630*                NEXT-RANDOM-IN-RANGE WERE UNDEFINED AND THE      
000640*                JOB ABENDED.  ADDED THE COPY STATEMENT AT THE    
000650*                END OF THE PROCEDURE DIVISION, SAME AS THE       
000660*                VOUCHER PROGRAMS COPY PLDATE01.                  
000670*----------------------------------------------------------       
000680 ENVIRONMENT DIVISION.                                            
000690 CONFIGURATION SECTION.                                           
000700 SPECIAL-NAMES.                                                   
000710     C01 IS TOP-OF-FORM.                                          
000720                                                                  
000730 INPUT-OUTPUT SECTION.                                            
000740 FILE-CONTROL.                                                    
000750                                                                  
000760     COPY "slpur01.cbl".                                          
000770                                                                  
000780     COPY "slprm01.cbl".                                          
000790                                                                  
000800     COPY "slwin01.cbl".                                          
000810                                                                  
000820 DATA DIVISION.                                                   
000830 FILE SECTION.                                                    
000840                                                                  
000850     COPY "fdpur01.cbl".                                          
000860                                                                  
000870     COPY "fdprm01.cbl".                                          
000880                                                                  
000890     COPY "fdwin01.cbl".                                          
000900                                                                  
000910 WORKING-STORAGE SECTION.                                         
000920                                                                  
000930 77  FS-PURCHASES-IN              PIC X(02) VALUE SPACES.         
000940 77  FS-LOTTERY-WINDOW-FILE       PIC X(02) VALUE SPACES.         
000950 77  FS-WINNERS-OUT               PIC X(02) VALUE SPACES.         
000960                                                                  
000970 77  WS-PURCHASES-AT-END          PIC X(01) VALUE "N".            
000980     88  PURCHASES-AT-END             VALUE "Y".                  
000990 77  WS-WINDOW-FOUND-SW           PIC X(01) VALUE "N".            
001000     88  WINDOW-RECORD-FOUND          VALUE "Y".                  
001010                                                                  
001020 77  WS-PURCHASE-COUNT            PIC 9(05) COMP VALUE ZERO.      
001030 77  WS-ELIGIBLE-COUNT            PIC 9(05) COMP VALUE ZERO.      
001040 77  WS-WINNERS-REQUESTED         PIC 9(03) COMP VALUE ZERO.      
001050 77  WS-WINNERS-TO-DRAW           PIC 9(03) COMP VALUE ZERO.      
001060 77  WS-WINNERS-WRITTEN           PIC 9(03) COMP VALUE ZERO.      
001070 77  WS-DRAW-IX                   PIC 9(05) COMP VALUE ZERO.      
001080 77  WS-PICK-IX                   PIC 9(05) COMP VALUE ZERO.      
001090 77  WS-LAST-IX                   PIC 9(05) COMP VALUE ZERO.      
001100 77  WS-SWAP-HOLD                 PIC 9(05) COMP VALUE ZERO.      
001110                                                                  
001120*--------------------------------                                 
001130* WORK-IN-PROGRESS TABLE OF ALL                                   
001140* PURCHASES READ FROM PURCHASES-                                  
001150* IN.  PUR-TAB-STAMP REDEFINES                                    
001160* THE ENTRY THE SAME WAY FDPUR01                                  
001170* REDEFINES THE FILE RECORD, SO                                   
001180* AN ENTRY CAN BE COMPARED TO THE                                 
001190* LOTTERY WINDOW AS ONE NUMBER.                                   
001200*--------------------------------                                 
001210 01  PURCHASE-TABLE.                                              
001220         05  PURCHASE-TAB-ENTRY OCCURS 2000 TIMES.                
001230             10  PUR-TAB-CUSTOMER-ID     PIC X(10).               
001240             10  PUR-TAB-PURCHASE-DATE   PIC 9(08).               
001250             10  PUR-TAB-PURCHASE-TIME   PIC 9(06).               
001260 01  PUR-TAB-STAMP-VIEW REDEFINES                                 
001270         PURCHASE-TABLE.                                          
001280         05  PUR-TAB-STAMP-ENTRY OCCURS 2000 TIMES.               
001290             10  FILLER                  PIC X(10).               
001300             10  PUR-TAB-STAMP           PIC 9(14).               
001310                                                                  
001320 77  PUR-TAB-IX                   PIC 9(05) COMP VALUE ZERO.      
001330                                                                  
001340*--------------------------------                                 
001350* INDICES, INTO PURCHASE-TABLE,                                   
001360* OF THE ENTRIES THAT FALL INSIDE                                 
001370* THE LOTTERY WINDOW.  DRAW-                                      
001380* WINNERS SWAPS DRAWN INDICES TO                                  
001390* THE END OF THE LIVE PART OF                                     
001400* THIS TABLE SO THEY CANNOT BE                                    
001410* PICKED AGAIN (SEE 04/18/94                                      
001420* CHANGE LOG ENTRY).                                              
001430*--------------------------------                                 
001440 01  ELIGIBLE-INDEX-TABLE.                                        
001450         05  ELIGIBLE-INDEX OCCURS 2000 TIMES                     
001460                 PIC 9(05) COMP                                   
001470                 INDEXED BY ELIG-TAB-IX.                          
001480                                                                  
001490     COPY "wsrand01.cbl".                                         
001500                                                                  
001510 PROCEDURE DIVISION.                                              
001520 PROGRAM-BEGIN.                                                   
001530     PERFORM OPENING-PROCEDURE.                                   
001540     PERFORM SEED-RANDOM-GENERATOR.                               
001550     PERFORM MAIN-PROCESS.                                        
001560     PERFORM CLOSING-PROCEDURE.                                   
001570                                                                  
001580 PROGRAM-DONE.                                                    
001590     STOP RUN.                                                    
001600                                                                  
001610*--------------------------------                                 
001620* OPEN / CLOSE                                                    
001630*--------------------------------                                 
001640 OPENING-PROCEDURE.                                               
001650     OPEN INPUT PURCHASES-IN.                                     
001660     OPEN INPUT LOTTERY-WINDOW-FILE.                              
001670     OPEN OUTPUT WINNERS-OUT.                                     
001680     PERFORM READ-LOTTERY-WINDOW.                                 
001690                                                                  
001700 CLOSING-PROCEDURE.                                               
001710     CLOSE PURCHASES-IN.                                          
001720     CLOSE LOTTERY-WINDOW-FILE.                                   
001730     CLOSE WINNERS-OUT.                                           
001740     DISPLAY "LOTDRW01 - PURCHASES READ  : " WS-PURCHASE-COUNT.   
001750     DISPLAY "LOTDRW01 - ELIGIBLE ENTRIES: " WS-ELIGIBLE-COUNT.   
001760     DISPLAY "LOTDRW01 - WINNERS WRITTEN : " WS-WINNERS-WRITTEN.  
001770                                                                  
001780*--------------------------------                                 
001790* MAIN LINE                                                       
001800*--------------------------------                                 
001810 MAIN-PROCESS.                                                    
001820     IF WINDOW-RECORD-FOUND                                       
001830         PERFORM LOAD-PURCHASE-TABLE                              
001840         PERFORM BUILD-ELIGIBLE-TABLE                             
001850         PERFORM 3000-DRAW-WINNERS THRU 3000-EXIT                 
001860     ELSE                                                         
001870         DISPLAY "LOTDRW01 - NO PARAMETER RECORD - JOB ENDED".    
001880                                                                  
001890 READ-LOTTERY-WINDOW.                                             
001900     MOVE "N" TO WS-WINDOW-FOUND-SW.                              
001910     READ LOTTERY-WINDOW-FILE                                     
001920         AT END                                                   
001930             DISPLAY "LOTDRW01 - NO PARAMETER RECORD ON FILE"     
001940         NOT AT END                                               
001950             MOVE "Y" TO WS-WINDOW-FOUND-SW                       
001960             MOVE PRM-NUM-WINNERS TO WS-WINNERS-REQUESTED.        
001970                                                                  
001980*--------------------------------                                 
001990* READ EVERY PURCHASE INTO                                        
002000* PURCHASE-TABLE.  TABLE HOLDS                                    
002010* 2000 ENTRIES (SEE 09/30/92                                      
002020* CHANGE LOG ENTRY) - A PROMOTION                                 
002030* WITH MORE PURCHASES THAN THAT                                   
002040* IS NOT SUPPORTED BY THIS RUN.                                   
002050*--------------------------------                                 
002060 LOAD-PURCHASE-TABLE.                                             
002070     PERFORM READ-NEXT-PURCHASE.                                  
002080     PERFORM STORE-ONE-PURCHASE                                   
002090         UNTIL PURCHASES-AT-END                                   
002100            OR WS-PURCHASE-COUNT = 2000.                          
002110                                                                  
002120 READ-NEXT-PURCHASE.                                              
002130     READ PURCHASES-IN                                            
002140         AT END                                                   
002150         MOVE "Y" TO WS-PURCHASES-AT-END.                         
002160                                                                  
002170 STORE-ONE-PURCHASE.                                              
002180     ADD 1 TO WS-PURCHASE-COUNT.                                  
002190     MOVE WS-PURCHASE-COUNT TO PUR-TAB-IX.                        
002200     MOVE PUR-CUSTOMER-ID   TO PUR-TAB-CUSTOMER-ID(PUR-TAB-IX).   
002210     MOVE PUR-PURCHASE-DATE TO PUR-TAB-PURCHASE-DATE(PUR-TAB-IX). 
002220     MOVE PUR-PURCHASE-TIME TO PUR-TAB-PURCHASE-TIME(PUR-TAB-IX). 
002230     PERFORM READ-NEXT-PURCHASE.                                  
002240                                                                  
002250*--------------------------------                                 
002260* KEEP THE PURCHASES WHOSE TIME                                   
002270* STAMP FALLS ON OR BETWEEN THE                                   
002280* WINDOW START AND END STAMPS -                                   
002290* AN INCLUSIVE, NOT STRICT, TEST                                  
002300* PER THE PARAMETER FILE'S OWN                                    
002310* DOCUMENTATION.                                                  
002320*--------------------------------                                 
002330 BUILD-ELIGIBLE-TABLE.                                            
002340     PERFORM TEST-ONE-PURCHASE                                    
002350         VARYING PUR-TAB-IX FROM 1 BY 1                           
002360         UNTIL PUR-TAB-IX > WS-PURCHASE-COUNT.                    
002370                                                                  
002380 TEST-ONE-PURCHASE.                                               
002390     IF PUR-TAB-STAMP(PUR-TAB-IX) NOT < PRM-WINDOW-START-STAMP    
002400        AND PUR-TAB-STAMP(PUR-TAB-IX) NOT > PRM-WINDOW-END-STAMP  
002410         ADD 1 TO WS-ELIGIBLE-COUNT                               
002420         SET ELIG-TAB-IX TO WS-ELIGIBLE-COUNT                     
002430         MOVE PUR-TAB-IX TO ELIGIBLE-INDEX(ELIG-TAB-IX).          
002440                                                                  
002450*--------------------------------                                 
002460* DRAW WS-WINNERS-TO-DRAW ENTRIES                                 
002470* FROM ELIGIBLE-INDEX-TABLE WITH                                  
002480* NO REPEATS, BY PICKING A RANDOM                                 
002490* LIVE SLOT AND SWAPPING IT TO                                    
002500* THE END OF THE LIVE RANGE (THE                                  
002510* SAME TECHNIQUE AS A FISHER-                                     
002520* YATES PARTIAL SHUFFLE).  DRAWS                                  
002530* MIN(REQUESTED, ELIGIBLE) PER                                    
002540* THE 02/11/91 CHANGE LOG ENTRY.                                  
002550* NUMBERED 3000- RANGE SO IT CAN                                  
002560* BE PERFORMED THRU FROM MAIN-                                    
002570* PROCESS.                                                        
002580*--------------------------------                                 
002590 3000-DRAW-WINNERS.                                               
002600     MOVE WS-WINNERS-REQUESTED TO WS-WINNERS-TO-DRAW.             
002610     IF WS-WINNERS-TO-DRAW > WS-ELIGIBLE-COUNT                    
002620         MOVE WS-ELIGIBLE-COUNT TO WS-WINNERS-TO-DRAW             
002630         DISPLAY "LOTDRW01 - ONLY " WS-ELIGIBLE-COUNT             
002640                 " ELIGIBLE FOR " WS-WINNERS-REQUESTED            
002650                 " WINNERS REQUESTED".                            
002660     IF WS-WINNERS-TO-DRAW = ZERO                                 
002670         DISPLAY "LOTDRW01 - NO ELIGIBLE PURCHASES - NO DRAW"     
002680         GO TO 3000-EXIT.                                         
002690     MOVE WS-ELIGIBLE-COUNT TO WS-LAST-IX.                        
002700     PERFORM 3000-DRAW-ONE-WINNER                                 
002710         VARYING WS-DRAW-IX FROM 1 BY 1                           
002720         UNTIL WS-DRAW-IX > WS-WINNERS-TO-DRAW.                   
002730                                                                  
002740 3000-DRAW-ONE-WINNER.                                            
002750     MOVE WS-LAST-IX TO WS-RANDOM-RANGE.                          
002760     PERFORM NEXT-RANDOM-IN-RANGE.                                
002770     MOVE WS-RANDOM-RESULT TO WS-PICK-IX.                         
002780     SET ELIG-TAB-IX TO WS-PICK-IX.                               
002790     MOVE ELIGIBLE-INDEX(ELIG-TAB-IX) TO PUR-TAB-IX.              
002800     PERFORM 3000-WRITE-ONE-WINNER.                               
002810     SET ELIG-TAB-IX TO WS-LAST-IX.                               
002820     MOVE ELIGIBLE-INDEX(ELIG-TAB-IX) TO WS-SWAP-HOLD.            
002830     SET ELIG-TAB-IX TO WS-PICK-IX.                               
002840     MOVE WS-SWAP-HOLD TO ELIGIBLE-INDEX(ELIG-TAB-IX).            
002850     SUBTRACT 1 FROM WS-LAST-IX.                                  
002860                                                                  
002870 3000-WRITE-ONE-WINNER.                                           
002880     MOVE PUR-TAB-CUSTOMER-ID(PUR-TAB-IX) TO WINR-CUSTOMER-ID.    
002890     WRITE WINNER-RECORD.                                         
002900     ADD 1 TO WS-WINNERS-WRITTEN.                                 
002910                                                                  
002920 3000-EXIT.                                                       
002930     EXIT.                                                        
002940                                                                  
002950     COPY "plrand01.cbl".                                         
