000100*----------------------------------------------------------       
000110* PROGRAM:      RULENG01                                          
000120* SYSTEM:       PROMOTIONAL PRICING (RULENG)                      
000130*----------------------------------------------------------       
000140 IDENTIFICATION DIVISION.                                         
000150 PROGRAM-ID.  RULENG01.                                           
000160 AUTHOR.  D. KOSTER.                                              
000170 INSTALLATION.  CENTRAL DATA PROCESSING.                          
000180 DATE-WRITTEN.  03/14/88.                                         
000190 DATE-COMPILED.  03/14/88.                                        
000200 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.     
000210*----------------------------------------------------------       
000220* CHANGE LOG                                                      
000230*----------------------------------------------------------       
000240* 03/14/88  DK   INITIAL RELEASE.  READS THE ORDER FILE ONE       
000250*                RECORD AT A TIME AND APPLIES THE TWO-RULE        
000260*                DISCOUNT TABLE (VIP, BIG SPENDER), WRITES        
000270*                THE RESULT TO PRICES-OUT.  REPLACES THE          
000280*                HAND-CODED DISCOUNT LOGIC FORMERLY BURIED        
000290*                IN THE ORDER ENTRY SCREEN PROGRAM.               
000300* 05/02/88  DK   REQ 0114.  RULE TABLE IS NOW LOADED BY A         
000310*                PARAGRAPH (INITIALIZE-RULE-TABLE) INSTEAD        
000320*                OF BEING WIRED INTO THE MAIN LINE, SO A          
000330*                THIRD RULE CAN BE ADDED WITHOUT TOUCHING         
000340*                THE EVALUATION LOGIC.                            
000350* 11/19/90  JPM  REQ 0288.  ADDED THE EXCLUSIVE-RULE FLAG.        
000360*                PREVIOUSLY THE BIG SPENDER RULE COULD FIRE       
000370*                ON TOP OF THE VIP RULE AND DOUBLE-DISCOUNT       
000380*                A FEW ORDERS EACH MONTH.                         
000390* 02/06/91  JPM  ADDED WS-RULES-FIRED-COUNT / WS-ORDERS-          
000400*                READ-COUNT TO THE END-OF-JOB DISPLAY PER         
000410*                OPERATIONS REQUEST.                              
000420* 07/23/93  TLW  REQ 0451.  CONTAINS (IMPL-CO) COMPARISON         
000430*                ADDED TO COMPARE-TEXT-FIELD FOR A RULE THAT      
000440*                NEVER SHIPPED; LEFT IN PLACE SINCE MARKETING     
000450*                MAY REVIVE IT NEXT QUARTER.                      
000460* 01/09/95  TLW  TIME-WINDOW CONDITION TYPE ADDED TO THE          
000470*                EVALUATOR FOR THE PROPOSED "HAPPY HOUR"          
000480*                RULE.  NOT LOADED INTO THE TABLE YET - SEE       
000490*                EVALUATE-TIME-WINDOW.                            
000500* 08/30/98  RFH  Y2K REMEDIATION.  DATE-WRITTEN/DATE-COMPILED     
000510*                CENTURY WINDOWING CONFIRMED FOR THIS PROGRAM.    
000520*                NO FOUR-DIGIT-YEAR FIELDS ARE READ OR            
000530*                WRITTEN BY RULENG01; NO CODE CHANGE MADE.        
000540* 04/02/99  RFH  Y2K SIGN-OFF - PRICING SUBSYSTEM.  TESTED        
000550*                AGAINST 1999/2000/2001 ORDER DATES (DATES        
000560*                ARE NOT ACTUALLY USED BY THIS RULE TABLE).       
000570* 06/14/03  BSN  REQ 0812.  ROUNDING ON FIRE-VIP-DISCOUNT AND     
000580*                FIRE-BIG-SPENDER-DISCOUNT CHANGED TO ROUNDED     
000590*                PER FINANCE - PENNIES WERE BEING TRUNCATED.      
000600* 09/27/11  BSN  REQ 1140.  LOG-RULE-FIRED NOW DISPLAYS THE       
000610*                FULL OUTGOING RECORD (PRC-FLAT-LINE) INSTEAD     
000620*                OF JUST THE RULE ID, PER AUDIT REQUEST.          
000630* 03/04/14  DMV  REQ 1288.  COMPARE-TEXT-FIELD'S "CONTAINS"       
000640*                TEST WAS COMPARING THE FULL 10-BYTE LITERAL      
000650*                FIELD INCLUDING TRAILING SPACES, SO A SHORT      
000660*                LITERAL LIKE "VIP" NEVER MATCHED UNLESS IT       
000670*                FILLED THE WHOLE FIELD.  NOW TRIMS TRAILING      
000680*                SPACES OFF THE LITERAL (WS-CMP-LIT-LEN) AND      
000690*                TALLIES AGAINST THE TRIMMED SUBSTRING.  ALSO     
000700*                RENUMBERED THE RULE-SCAN PARAGRAPHS 2000- SO     
000710*                THEY CAN BE PERFORMED AS A THRU RANGE, PER       
000720*                STANDARDS.                                       
000730*----------------------------------------------------------       
000740 ENVIRONMENT DIVISION.                                            
000750 CONFIGURATION SECTION.                                           
000760 SPECIAL-NAMES.                                                   
000770     C01 IS TOP-OF-FORM.                                          
000780                                                                  
000790 INPUT-OUTPUT SECTION.                                            
000800 FILE-CONTROL.                                                    
000810                                                                  
000820     COPY "slordr01.cbl".                                         
000830                                                                  
000840     COPY "slprc01.cbl".                                          
000850                                                                  
000860 DATA DIVISION.                                                   
000870 FILE SECTION.                                                    
000880                                                                  
000890     COPY "fdordr01.cbl".                                         
000900                                                                  
000910     COPY "fdprc01.cbl".                                          
000920                                                                  
000930 WORKING-STORAGE SECTION.                                         
000940                                                                  
000950 77  FS-ORDERS-IN                 PIC X(02) VALUE SPACES.         
000960 77  FS-PRICES-OUT                PIC X(02) VALUE SPACES.         
000970                                                                  
000980 77  WS-ORDERS-AT-END             PIC X(01) VALUE "N".            
000990     88  ORDERS-AT-END                VALUE "Y".                  
001000 77  WS-STOP-RULE-SCAN            PIC X(01) VALUE "N".            
001010                                                                  
001020 77  WS-ORDERS-READ-COUNT         PIC 9(07) COMP VALUE ZERO.      
001030 77  WS-RULES-FIRED-COUNT         PIC 9(07) COMP VALUE ZERO.      
001040                                                                  
001050*--------------------------------                                 
001060* GENERIC FIELD-COMPARISON WORK                                   
001070* AREA - COMPARE-CONDITION-1/2                                    
001080* LOAD ONE OF THESE, THEN                                         
001090* PERFORM COMPARE-GENERIC-FIELD.                                  
001100*--------------------------------                                 
001110 77  WS-CMP-FIELD-NAME            PIC X(11).                      
001120 77  WS-CMP-OPER                  PIC X(02).                      
001130 77  WS-CMP-LIT-X                 PIC X(10).                      
001140 77  WS-CMP-LIT-N REDEFINES                                       
001150         WS-CMP-LIT-X             PIC 9(07)V99.                   
001160 77  WS-CMP-RESULT                PIC X(01).                      
001170 77  WS-CONTAINS-TALLY            PIC 9(03) COMP VALUE ZERO.      
001180 77  WS-CMP-LIT-LEN               PIC 9(02) COMP VALUE ZERO.      
001190                                                                  
001200*--------------------------------                                 
001210* CURRENT TIME-OF-DAY, FOR THE                                    
001220* GENERIC TIME-WINDOW CONDITION.                                  
001230*--------------------------------                                 
001240 01  WS-CURRENT-TOD-GROUP.                                        
001250         05  WS-CURRENT-TOD-HHMMSS   PIC 9(06).                   
001260         05  WS-CURRENT-TOD-HUNDS    PIC 9(02).                   
001270 01  WS-CURRENT-TOD REDEFINES                                     
001280         WS-CURRENT-TOD-GROUP     PIC 9(08).                      
001290                                                                  
001300     COPY "wsrule01.cbl".                                         
001310                                                                  
001320 PROCEDURE DIVISION.                                              
001330 PROGRAM-BEGIN.                                                   
001340     PERFORM OPENING-PROCEDURE.                                   
001350     PERFORM INITIALIZE-RULE-TABLE.                               
001360     PERFORM MAIN-PROCESS.                                        
001370     PERFORM CLOSING-PROCEDURE.                                   
001380                                                                  
001390 PROGRAM-DONE.                                                    
001400     STOP RUN.                                                    
001410                                                                  
001420*--------------------------------                                 
001430* OPEN / CLOSE                                                    
001440*--------------------------------                                 
001450 OPENING-PROCEDURE.                                               
001460     OPEN INPUT ORDERS-IN.                                        
001470     OPEN OUTPUT PRICES-OUT.                                      
001480                                                                  
001490 CLOSING-PROCEDURE.                                               
001500     CLOSE ORDERS-IN.                                             
001510     CLOSE PRICES-OUT.                                            
001520     DISPLAY "RULENG01 - ORDERS READ    : " WS-ORDERS-READ-COUNT. 
001530     DISPLAY "RULENG01 - RULES FIRED    : " WS-RULES-FIRED-COUNT. 
001540                                                                  
001550*--------------------------------                                 
001560* LOAD THE DISCOUNT RULE TABLE.                                   
001570* R001 (VIP) IS THE HIGHER                                        
001580* PRIORITY ENTRY AND IS FLAGGED                                   
001590* EXCLUSIVE, SO R002 (BIG                                         
001600* SPENDER) NEVER ALSO FIRES ON                                    
001610* AN ORDER THAT QUALIFIES FOR R001.                               
001620*--------------------------------                                 
001630 INITIALIZE-RULE-TABLE.                                           
001640     MOVE "R001"               TO RULE-ID(1).                     
001650     MOVE "VIP DISCOUNT"       TO RULE-NAME(1).                   
001660     MOVE 010                  TO RULE-PRIORITY(1).               
001670     MOVE "Y"                  TO RULE-EXCLUSIVE-SW(1).           
001680     MOVE "COMPOSITE"          TO RULE-COND-TYPE(1).              
001690     MOVE "AND"                TO RULE-COND-LOGIC(1).             
001700     MOVE "USER-TYPE"          TO RULE-COND-1-FIELD(1).           
001710     MOVE "EQ"                 TO RULE-COND-1-OPER(1).            
001720     MOVE "VIP"                TO RULE-COND-1-LIT-X(1).           
001730     MOVE "ORDER-TOTAL"        TO RULE-COND-2-FIELD(1).           
001740     MOVE "GT"                 TO RULE-COND-2-OPER(1).            
001750     MOVE 00100.00             TO RULE-COND-2-LIT-N(1).           
001760     MOVE ZEROES               TO RULE-TIME-START(1)              
001770                                   RULE-TIME-END(1).              
001780     MOVE "VIPDISC"            TO RULE-ACTION-CODE(1).            
001790     MOVE .80                  TO RULE-ACTION-RATE(1).            
001800                                                                  
001810     MOVE "R002"               TO RULE-ID(2).                     
001820     MOVE "BIG SPENDER DISCOUNT" TO RULE-NAME(2).                 
001830     MOVE 005                  TO RULE-PRIORITY(2).               
001840     MOVE "N"                  TO RULE-EXCLUSIVE-SW(2).           
001850     MOVE "FIELDCOMP"          TO RULE-COND-TYPE(2).              
001860     MOVE SPACES               TO RULE-COND-LOGIC(2).             
001870     MOVE "ORDER-TOTAL"        TO RULE-COND-1-FIELD(2).           
001880     MOVE "GT"                 TO RULE-COND-1-OPER(2).            
001890     MOVE 00200.00             TO RULE-COND-1-LIT-N(2).           
001900     MOVE SPACES               TO RULE-COND-2-FIELD(2).           
001910     MOVE ZEROES               TO RULE-TIME-START(2)              
001920                                   RULE-TIME-END(2).              
001930     MOVE "BIGSPDISC"          TO RULE-ACTION-CODE(2).            
001940     MOVE .90                  TO RULE-ACTION-RATE(2).            
001950                                                                  
001960*--------------------------------                                 
001970* MAIN LINE - ONE PASS OF THE                                     
001980* ORDER FILE, RULE TABLE FIRED                                    
001990* AGAINST EACH RECORD IN TURN.                                    
002000*--------------------------------                                 
002010 MAIN-PROCESS.                                                    
002020     PERFORM READ-NEXT-ORDER.                                     
002030     PERFORM PROCESS-ONE-ORDER                                    
002040         UNTIL ORDERS-AT-END.                                     
002050                                                                  
002060 READ-NEXT-ORDER.                                                 
002070     READ ORDERS-IN                                               
002080         AT END                                                   
002090         MOVE "Y" TO WS-ORDERS-AT-END.                            
002100                                                                  
002110 PROCESS-ONE-ORDER.                                               
002120     ADD 1 TO WS-ORDERS-READ-COUNT.                               
002130     PERFORM BUILD-PRICE-RECORD.                                  
002140     PERFORM 2000-EVALUATE-RULE-TABLE THRU 2000-EXIT.             
002150     PERFORM WRITE-PRICE-RECORD.                                  
002160     PERFORM READ-NEXT-ORDER.                                     
002170                                                                  
002180 BUILD-PRICE-RECORD.                                              
002190     MOVE ORD-USER-TYPE      TO PRC-USER-TYPE.                    
002200     MOVE ORD-ORDER-TOTAL    TO PRC-ORDER-TOTAL.                  
002210     MOVE ZEROES             TO PRC-FINAL-PRICE.                  
002220                                                                  
002230 WRITE-PRICE-RECORD.                                              
002240     WRITE PRICE-RECORD.                                          
002250                                                                  
002260*--------------------------------                                 
002270* THE RULE ENGINE - TRIES EACH                                    
002280* RULE IN TABLE ORDER (TABLE IS                                   
002290* MAINTAINED IN DESCENDING                                        
002300* PRIORITY ORDER BY THE PEOPLE                                    
002310* WHO MAINTAIN INITIALIZE-RULE-                                   
002320* TABLE - SEE THE COMMENT THERE)                                  
002330* AND STOPS EARLY ON AN                                           
002340* EXCLUSIVE MATCH.  NUMBERED                                      
002350* 2000- RANGE SO IT CAN BE                                        
002360* PERFORMED THRU FROM PROCESS-                                    
002370* ONE-ORDER.                                                      
002380*--------------------------------                                 
002390 2000-EVALUATE-RULE-TABLE.                                        
002400     MOVE "N" TO WS-STOP-RULE-SCAN.                               
002410     PERFORM 2000-TRY-ONE-RULE                                    
002420         VARYING RULE-IX FROM 1 BY 1                              
002430         UNTIL RULE-IX > RULE-TABLE-COUNT                         
002440            OR WS-STOP-RULE-SCAN = "Y".                           
002450                                                                  
002460 2000-TRY-ONE-RULE.                                               
002470     PERFORM EVALUATE-RULE-CONDITION.                             
002480     IF RULE-CONDITION-IS-TRUE                                    
002490         PERFORM FIRE-RULE-ACTION                                 
002500         IF RULE-IS-EXCLUSIVE(RULE-IX)                            
002510             MOVE "Y" TO WS-STOP-RULE-SCAN.                       
002520                                                                  
002530 2000-EXIT.                                                       
002540     EXIT.                                                        
002550                                                                  
002560*--------------------------------                                 
002570* DISPATCHES ON THE RULE'S                                        
002580* CONDITION TYPE - COMPOSITE,                                     
002590* SINGLE FIELD COMPARE, OR                                        
002600* TIME WINDOW.                                                    
002610*--------------------------------                                 
002620 EVALUATE-RULE-CONDITION.                                         
002630     IF COND-IS-COMPOSITE(RULE-IX)                                
002640         PERFORM EVALUATE-COMPOSITE-CONDITION                     
002650     ELSE                                                         
002660     IF COND-IS-FIELD-COMPARE(RULE-IX)                            
002670         PERFORM COMPARE-CONDITION-1                              
002680         MOVE WS-SUBCOND-1-RESULT TO WS-RULE-CONDITION-RESULT     
002690     ELSE                                                         
002700         PERFORM EVALUATE-TIME-WINDOW.                            
002710                                                                  
002720 EVALUATE-COMPOSITE-CONDITION.                                    
002730     PERFORM COMPARE-CONDITION-1.                                 
002740     PERFORM COMPARE-CONDITION-2.                                 
002750     IF RULE-COND-LOGIC(RULE-IX) = "AND"                          
002760         IF WS-SUBCOND-1-RESULT = "Y"                             
002770            AND WS-SUBCOND-2-RESULT = "Y"                         
002780             MOVE "Y" TO WS-RULE-CONDITION-RESULT                 
002790         ELSE                                                     
002800             MOVE "N" TO WS-RULE-CONDITION-RESULT                 
002810     ELSE                                                         
002820     IF RULE-COND-LOGIC(RULE-IX) = "OR"                           
002830         IF WS-SUBCOND-1-RESULT = "Y" OR WS-SUBCOND-2-RESULT = "Y"
002840             MOVE "Y" TO WS-RULE-CONDITION-RESULT                 
002850         ELSE                                                     
002860             MOVE "N" TO WS-RULE-CONDITION-RESULT                 
002870     ELSE                                                         
002880         IF WS-SUBCOND-1-RESULT = "Y"                             
002890             MOVE "N" TO WS-RULE-CONDITION-RESULT                 
002900         ELSE                                                     
002910             MOVE "Y" TO WS-RULE-CONDITION-RESULT.                
002920                                                                  
002930 COMPARE-CONDITION-1.                                             
002940     MOVE RULE-COND-1-FIELD(RULE-IX) TO WS-CMP-FIELD-NAME.        
002950     MOVE RULE-COND-1-OPER(RULE-IX)  TO WS-CMP-OPER.              
002960     MOVE RULE-COND-1-LIT-X(RULE-IX) TO WS-CMP-LIT-X.             
002970     PERFORM COMPARE-GENERIC-FIELD.                               
002980     MOVE WS-CMP-RESULT TO WS-SUBCOND-1-RESULT.                   
002990                                                                  
003000 COMPARE-CONDITION-2.                                             
003010     MOVE RULE-COND-2-FIELD(RULE-IX) TO WS-CMP-FIELD-NAME.        
003020     MOVE RULE-COND-2-OPER(RULE-IX)  TO WS-CMP-OPER.              
003030     MOVE RULE-COND-2-LIT-X(RULE-IX) TO WS-CMP-LIT-X.             
003040     PERFORM COMPARE-GENERIC-FIELD.                               
003050     MOVE WS-CMP-RESULT TO WS-SUBCOND-2-RESULT.                   
003060                                                                  
003070*--------------------------------                                 
003080* THE GENERIC FIELD COMPARISON -                                  
003090* EQUALS/NOT EQUALS/GREATER THAN                                  
003100* /LESS THAN/CONTAINS, DISPATCHED                                 
003110* BY FIELD NAME.  ADD A BRANCH                                    
003120* HERE WHEN A NEW COMPARABLE                                      
003130* FIELD IS ADDED TO ORDER-RECORD.                                 
003140*--------------------------------                                 
003150 COMPARE-GENERIC-FIELD.                                           
003160     MOVE "N" TO WS-CMP-RESULT.                                   
003170     IF WS-CMP-FIELD-NAME = "USER-TYPE"                           
003180         PERFORM COMPARE-TEXT-FIELD                               
003190     ELSE                                                         
003200     IF WS-CMP-FIELD-NAME = "ORDER-TOTAL"                         
003210         PERFORM COMPARE-NUMERIC-FIELD.                           
003220                                                                  
003230 COMPARE-TEXT-FIELD.                                              
003240     IF WS-CMP-OPER = "EQ"                                        
003250         IF ORD-USER-TYPE = WS-CMP-LIT-X                          
003260             MOVE "Y" TO WS-CMP-RESULT.                           
003270     IF WS-CMP-OPER = "NE"                                        
003280         IF ORD-USER-TYPE NOT = WS-CMP-LIT-X                      
003290             MOVE "Y" TO WS-CMP-RESULT.                           
003300     IF WS-CMP-OPER = "CO"                                        
003310         MOVE ZERO TO WS-CONTAINS-TALLY                           
003320         MOVE ZERO TO WS-CMP-LIT-LEN                              
003330         INSPECT WS-CMP-LIT-X TALLYING WS-CMP-LIT-LEN             
003340             FOR CHARACTERS BEFORE INITIAL SPACE                  
003350         IF WS-CMP-LIT-LEN > 0                                    
003360             INSPECT ORD-USER-TYPE TALLYING WS-CONTAINS-TALLY     
003370                 FOR ALL WS-CMP-LIT-X(1:WS-CMP-LIT-LEN)           
003380         IF WS-CONTAINS-TALLY > 0                                 
003390             MOVE "Y" TO WS-CMP-RESULT.                           
003400                                                                  
003410 COMPARE-NUMERIC-FIELD.                                           
003420     IF WS-CMP-OPER = "GT"                                        
003430         IF ORD-ORDER-TOTAL > WS-CMP-LIT-N                        
003440             MOVE "Y" TO WS-CMP-RESULT.                           
003450     IF WS-CMP-OPER = "LT"                                        
003460         IF ORD-ORDER-TOTAL < WS-CMP-LIT-N                        
003470             MOVE "Y" TO WS-CMP-RESULT.                           
003480     IF WS-CMP-OPER = "EQ"                                        
003490         IF ORD-ORDER-TOTAL = WS-CMP-LIT-N                        
003500             MOVE "Y" TO WS-CMP-RESULT.                           
003510     IF WS-CMP-OPER = "NE"                                        
003520         IF ORD-ORDER-TOTAL NOT = WS-CMP-LIT-N                    
003530             MOVE "Y" TO WS-CMP-RESULT.                           
003540                                                                  
003550*--------------------------------                                 
003560* TRUE ONLY WHEN THE CURRENT TIME                                 
003570* FALLS STRICTLY BETWEEN THE                                      
003580* RULE'S START/END TIME.  NOT                                     
003590* USED BY R001/R002 TODAY (SEE                                    
003600* 01/09/95 CHANGE LOG ENTRY                                       
003610* ABOVE) BUT WIRED INTO THE                                       
003620* DISPATCH FOR THE NEXT RULE                                      
003630* THAT NEEDS IT.                                                  
003640*--------------------------------                                 
003650 EVALUATE-TIME-WINDOW.                                            
003660     MOVE "N" TO WS-RULE-CONDITION-RESULT.                        
003670     ACCEPT WS-CURRENT-TOD FROM TIME.                             
003680     IF WS-CURRENT-TOD-HHMMSS > RULE-TIME-START(RULE-IX)          
003690        AND WS-CURRENT-TOD-HHMMSS < RULE-TIME-END(RULE-IX)        
003700         MOVE "Y" TO WS-RULE-CONDITION-RESULT.                    
003710                                                                  
003720*--------------------------------                                 
003730* THE TWO DISCOUNT ACTIONS.  BOTH                                 
003740* ROUND TO THE NEAREST CENT PER                                   
003750* THE 06/14/03 CHANGE LOG ENTRY.                                  
003760*--------------------------------                                 
003770 FIRE-RULE-ACTION.                                                
003780     IF RULE-ACTION-CODE(RULE-IX) = "VIPDISC"                     
003790         PERFORM FIRE-VIP-DISCOUNT                                
003800     ELSE                                                         
003810     IF RULE-ACTION-CODE(RULE-IX) = "BIGSPDISC"                   
003820         PERFORM FIRE-BIG-SPENDER-DISCOUNT.                       
003830     ADD 1 TO WS-RULES-FIRED-COUNT.                               
003840     PERFORM LOG-RULE-FIRED.                                      
003850                                                                  
003860 FIRE-VIP-DISCOUNT.                                               
003870     COMPUTE PRC-FINAL-PRICE ROUNDED =                            
003880             ORD-ORDER-TOTAL * RULE-ACTION-RATE(RULE-IX).         
003890                                                                  
003900 FIRE-BIG-SPENDER-DISCOUNT.                                       
003910     COMPUTE PRC-FINAL-PRICE ROUNDED =                            
003920             ORD-ORDER-TOTAL * RULE-ACTION-RATE(RULE-IX).         
003930                                                                  
003940*--------------------------------                                 
003950* OPERATOR CONSOLE MESSAGE FOR                                    
003960* EACH RULE THAT FIRES.                                           
003970*--------------------------------                                 
003980 LOG-RULE-FIRED.                                                  
003990     DISPLAY "RULENG01 - RULE " RULE-ID(RULE-IX) " ("             
004000             RULE-NAME(RULE-IX) ") FIRED - " PRC-FLAT-LINE.       
