000100*----------------------------------------------------------       
000110* FDORDR01 - RECORD LAYOUT FOR THE ORDER INPUT FILE.              
000120*            ONE RECORD PER INCOMING ORDER, NO KEY, READ          
000130*            START TO END.  ORD-USER-TYPE AND ORD-ORDER-          
000140*            TOTAL ARE THE ONLY FIELDS THE DISCOUNT RULE          
000150*            TABLE LOOKS AT.                                      
000160*----------------------------------------------------------       
000170 FD  ORDERS-IN                                                    
000180         LABEL RECORDS ARE STANDARD                               
000190         RECORD CONTAINS 30 CHARACTERS.                           
000200 01  ORDER-RECORD.                                                
000210         05  ORD-USER-TYPE           PIC X(10).                   
000220         05  ORD-ORDER-TOTAL         PIC S9(07)V99.               
000230         05  FILLER                  PIC X(11).                   
