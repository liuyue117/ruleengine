000100*----------------------------------------------------------       
000110* FDPRC01 - RECORD LAYOUT FOR THE DISCOUNTED-PRICE OUTPUT         
000120*           FILE.  ONE RECORD WRITTEN PER INPUT ORDER, IN         
000130*           INPUT ORDER, ECHOING THE ORIGINAL FIELDS PLUS         
000140*           THE FINAL-PRICE THE RULE TABLE COMPUTED (ZERO         
000150*           WHEN NO RULE FIRED).                                  
000160*                                                                 
000170*           PRC-FLAT-LINE REDEFINES THE RECORD AS ONE             
000180*           FLAT STRING SO LOG-RULE-FIRED CAN DISPLAY THE         
000190*           OUTGOING RECORD WITHOUT UNSTRINGING IT AGAIN.         
000200*----------------------------------------------------------       
000210 FD  PRICES-OUT                                                   
000220         LABEL RECORDS ARE STANDARD                               
000230         RECORD CONTAINS 30 CHARACTERS.                           
000240                                                                  
000250 01  PRICE-RECORD.                                                
000260         05  PRC-USER-TYPE           PIC X(10).                   
000270         05  PRC-ORDER-TOTAL         PIC S9(07)V99.               
000280         05  PRC-FINAL-PRICE         PIC S9(07)V99.               
000290         05  FILLER                  PIC X(02).                   
000300                                                                  
000310 01  PRC-FLAT-LINE REDEFINES PRICE-RECORD PIC X(30).              
