000100*----------------------------------------------------------       
000110* FDPRM01 - RECORD LAYOUT FOR THE LOTTERY WINDOW PARAMETER        
000120*           FILE (START/END OF THE ELIGIBILITY WINDOW AND         
000130*           THE NUMBER OF WINNERS TO DRAW).                       
000140*                                                                 
000150*           PRM-RECORD-STAMPS REDEFINES THE RECORD SO THE         
000160*           WINDOW BOUNDS CAN BE COMPARED AGAINST                 
000170*           PUR-TIMESTAMP (FDPUR01) AS 14-DIGIT NUMBERS.          
000180*----------------------------------------------------------       
000190 FD  LOTTERY-WINDOW-FILE                                          
000200         LABEL RECORDS ARE STANDARD                               
000210         RECORD CONTAINS 40 CHARACTERS.                           
000220                                                                  
000230 01  LOTTERY-WINDOW-RECORD.                                       
000240         05  PRM-WINDOW-START-DATE   PIC 9(08).                   
000250         05  PRM-WINDOW-START-TIME   PIC 9(06).                   
000260         05  PRM-WINDOW-END-DATE     PIC 9(08).                   
000270         05  PRM-WINDOW-END-TIME     PIC 9(06).                   
000280         05  PRM-NUM-WINNERS         PIC 9(03).                   
000290         05  FILLER                  PIC X(09).                   
000300                                                                  
000310 01  PRM-RECORD-STAMPS REDEFINES LOTTERY-WINDOW-RECORD.           
000320         05  PRM-WINDOW-START-STAMP  PIC 9(14).                   
000330         05  PRM-WINDOW-END-STAMP    PIC 9(14).                   
000340         05  FILLER                  PIC X(12).                   
