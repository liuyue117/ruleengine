000100*----------------------------------------------------------       
000110* FDPUR01 - RECORD LAYOUT FOR THE PURCHASE INPUT FILE.            
000120*           UNORDERED, NO KEY, READ START TO END AND HELD         
000130*           IN THE WORKING-STORAGE PURCHASE TABLE FOR THE         
000140*           LOTTERY DRAW.                                         
000150*                                                                 
000160*           PUR-RECORD-STAMP REDEFINES THE RECORD SO THE          
000170*           DATE AND TIME-OF-DAY CAN BE COMPARED TO THE           
000180*           LOTTERY WINDOW AS ONE 14-DIGIT NUMBER INSTEAD         
000190*           OF TWO SEPARATE FIELDS.                               
000200*----------------------------------------------------------       
000210 FD  PURCHASES-IN                                                 
000220         LABEL RECORDS ARE STANDARD                               
000230         RECORD CONTAINS 24 CHARACTERS.                           
000240                                                                  
000250 01  PURCHASE-RECORD.                                             
000260         05  PUR-CUSTOMER-ID         PIC X(10).                   
000270         05  PUR-PURCHASE-DATE       PIC 9(08).                   
000280         05  PUR-PURCHASE-TIME       PIC 9(06).                   
000290                                                                  
000300 01  PUR-RECORD-STAMP REDEFINES PURCHASE-RECORD.                  
000310         05  FILLER                  PIC X(10).                   
000320         05  PUR-TIMESTAMP           PIC 9(14).                   
