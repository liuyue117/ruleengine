000100*----------------------------------------------------------       
000110* FDWIN01 - RECORD LAYOUT FOR THE LOTTERY WINNERS OUTPUT          
000120*           FILE.  ONE RECORD PER WINNER, IN THE ORDER            
000130*           DRAWN.                                                
000140*----------------------------------------------------------       
000150 FD  WINNERS-OUT                                                  
000160         LABEL RECORDS ARE STANDARD                               
000170         RECORD CONTAINS 10 CHARACTERS.                           
000180                                                                  
000190 01  WINNER-RECORD.                                               
000200         05  WINR-CUSTOMER-ID        PIC X(10).                   
