000100*----------------------------------------------------------       
000110* PLRAND01 - SHARED PROCEDURE-DIVISION PARAGRAPHS FOR THE         
000120*            LCG PSEUDO-RANDOM DRAW.  COPY THIS AFTER             
000130*            OPENING-PROCEDURE SO SEED-RANDOM-GENERATOR           
000140*            RUNS ONCE, THEN PERFORM NEXT-RANDOM-IN-RANGE         
000150*            (WITH WS-RANDOM-RANGE SET) EACH TIME A DRAW          
000160*            IS NEEDED.                                           
000170*----------------------------------------------------------       
000180 SEED-RANDOM-GENERATOR.                                           
000190         ACCEPT WS-TIME-OF-DAY FROM TIME.                         
000200         DIVIDE WS-TIME-OF-DAY BY LCG-MODULUS                     
000210             GIVING LCG-QUOTIENT                                  
000220             REMAINDER LCG-SEED.                                  
000230         IF LCG-SEED = ZEROES                                     
000240             MOVE 1 TO LCG-SEED.                                  
000250                                                                  
000260*--------------------------------                                 
000270* RETURNS A UNIFORM RESULT IN                                     
000280* 1 THRU WS-RANDOM-RANGE.  CALLER                                 
000290* SETS WS-RANDOM-RANGE FIRST.                                     
000300*--------------------------------                                 
000310 NEXT-RANDOM-IN-RANGE.                                            
000320         COMPUTE LCG-PRODUCT =                                    
000330                 (LCG-MULTIPLIER * LCG-SEED) + LCG-INCREMENT.     
000340         DIVIDE LCG-PRODUCT BY LCG-MODULUS                        
000350             GIVING LCG-QUOTIENT                                  
000360             REMAINDER LCG-SEED.                                  
000370         DIVIDE LCG-SEED BY WS-RANDOM-RANGE                       
000380             GIVING LCG-QUOTIENT                                  
000390             REMAINDER WS-RANDOM-RESULT.                          
000400         ADD 1 TO WS-RANDOM-RESULT.                               
