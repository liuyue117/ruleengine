000100*----------------------------------------------------------       
000110* SLORDR01 - FILE-CONTROL ENTRY FOR THE ORDER INPUT FILE          
000120*            USED BY THE DISCOUNT RULE ENGINE (RULENG01).         
000130*----------------------------------------------------------       
000140     SELECT ORDERS-IN                                             
000150         ASSIGN TO "ORDERIN"                                      
000160         ORGANIZATION IS SEQUENTIAL                               
000170         ACCESS MODE IS SEQUENTIAL                                
000180         FILE STATUS IS FS-ORDERS-IN.                             
