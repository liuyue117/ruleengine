000100*----------------------------------------------------------       
000110* SLPRC01 - FILE-CONTROL ENTRY FOR THE DISCOUNTED-PRICE           
000120*           OUTPUT FILE PRODUCED BY THE RULE ENGINE.              
000130*----------------------------------------------------------       
000140     SELECT PRICES-OUT                                            
000150         ASSIGN TO "PRICEOUT"                                     
000160         ORGANIZATION IS SEQUENTIAL                               
000170         ACCESS MODE IS SEQUENTIAL                                
000180         FILE STATUS IS FS-PRICES-OUT.                            
