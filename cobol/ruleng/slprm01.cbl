000100*----------------------------------------------------------       
000110* SLPRM01 - FILE-CONTROL ENTRY FOR THE LOTTERY WINDOW             
000120*           PARAMETER FILE.  ONE RECORD, SUPPLIED BY              
000130*           OPERATIONS BEFORE LOTDRW01 IS RUN.                    
000140*----------------------------------------------------------       
000150     SELECT LOTTERY-WINDOW-FILE                                   
000160         ASSIGN TO "LOTPARM"                                      
000170         ORGANIZATION IS SEQUENTIAL                               
000180         ACCESS MODE IS SEQUENTIAL                                
000190         FILE STATUS IS FS-LOTTERY-WINDOW-FILE.                   
