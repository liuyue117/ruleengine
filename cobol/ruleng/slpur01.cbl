000100*----------------------------------------------------------       
000110* SLPUR01 - FILE-CONTROL ENTRY FOR THE PURCHASE INPUT FILE        
000120*           READ BY THE LOTTERY DRAW (LOTDRW01) INTO THE          
000130*           IN-MEMORY PURCHASE TABLE.                             
000140*----------------------------------------------------------       
000150     SELECT PURCHASES-IN                                          
000160         ASSIGN TO "PURCHIN"                                      
000170         ORGANIZATION IS SEQUENTIAL                               
000180         ACCESS MODE IS SEQUENTIAL                                
000190         FILE STATUS IS FS-PURCHASES-IN.                          
