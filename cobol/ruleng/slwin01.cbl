000100*----------------------------------------------------------       
000110* SLWIN01 - FILE-CONTROL ENTRY FOR THE LOTTERY WINNERS            
000120*           OUTPUT FILE PRODUCED BY LOTDRW01.                     
000130*----------------------------------------------------------       
000140     SELECT WINNERS-OUT                                           
000150         ASSIGN TO "WINNEROUT"                                    
000160         ORGANIZATION IS SEQUENTIAL                               
000170         ACCESS MODE IS SEQUENTIAL                                
000180         FILE STATUS IS FS-WINNERS-OUT.                           
