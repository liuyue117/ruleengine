000100*----------------------------------------------------------       
000110* WSRAND01 - WORKING STORAGE FOR THE LINEAR-CONGRUENTIAL          
000120*            PSEUDO-RANDOM NUMBER GENERATOR USED BY THE           
000130*            LOTTERY DRAW (SEE PLRAND01.CBL).  NO VENDOR          
000140*            SHUFFLE ROUTINE IS AVAILABLE ON THIS SYSTEM,         
000150*            SO A SEEDED LCG DRAWS A UNIFORM INDEX IN             
000160*            RANGE 1 THRU N WITHOUT REPEATING A NUMBER.           
000170*----------------------------------------------------------       
000180 77  LCG-SEED                     PIC 9(09) COMP.                 
000190 77  LCG-MULTIPLIER               PIC 9(09) COMP VALUE 16807.     
000200 77  LCG-INCREMENT                PIC 9(09) COMP VALUE 12345.     
000210 77  LCG-MODULUS                  PIC 9(09) COMP VALUE 32749.     
000220 77  LCG-PRODUCT                  PIC 9(09) COMP.                 
000230 77  LCG-QUOTIENT                 PIC 9(09) COMP.                 
000240 77  WS-RANDOM-RANGE              PIC 9(05) COMP.                 
000250 77  WS-RANDOM-RESULT             PIC 9(05) COMP.                 
000260 77  WS-TIME-OF-DAY               PIC 9(08).                      
