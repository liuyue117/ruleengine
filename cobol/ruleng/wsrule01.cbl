000100*----------------------------------------------------------       
000110* WSRULE01 - THE DISCOUNT RULE TABLE.  A SHORT, PRIORITY-         
000120*            ORDERED LIST OF RULES, EACH WITH ONE CONDITION       
000130*            (A FIELD COMPARISON, A COMPOSITE OF TWO FIELD        
000140*            COMPARISONS, OR A TIME WINDOW) AND ONE ACTION.       
000150*            LOADED BY RULENG01'S INITIALIZE-RULE-TABLE AND       
000160*            NEVER CHANGED ONCE THE PROGRAM IS RUNNING.           
000170*                                                                 
000180*            RULE-COND-1-LIT-N AND RULE-COND-2-LIT-N              
000190*            REDEFINE THE TEXT LITERAL FIELDS AS SIGNED           
000200*            NUMERIC SO GREATER-THAN/LESS-THAN COMPARES           
000210*            AGAINST A NUMBER (E.G. ORDER-TOTAL) DO NOT           
000220*            REQUIRE UNSTRINGING THE LITERAL AT RUN TIME.         
000230*----------------------------------------------------------       
000240 01  RULE-TABLE.                                                  
000250         05  RULE-TABLE-ENTRY OCCURS 2 TIMES                      
000260                 INDEXED BY RULE-IX.                              
000270             10  RULE-ID                 PIC X(04).               
000280             10  RULE-NAME               PIC X(20).               
000290             10  RULE-PRIORITY           PIC 9(03) COMP.          
000300             10  RULE-EXCLUSIVE-SW       PIC X(01).               
000310                 88  RULE-IS-EXCLUSIVE       VALUE "Y".           
000320                 88  RULE-NOT-EXCLUSIVE      VALUE "N".           
000330             10  RULE-COND-TYPE          PIC X(09).               
000340                 88  COND-IS-FIELD-COMPARE   VALUE "FIELDCOMP".   
000350                 88  COND-IS-COMPOSITE       VALUE "COMPOSITE".   
000360                 88  COND-IS-TIME-WINDOW     VALUE "TIMEWNDW".    
000370             10  RULE-COND-LOGIC         PIC X(03).               
000380             10  RULE-COND-1-FIELD       PIC X(11).               
000390             10  RULE-COND-1-OPER        PIC X(02).               
000400             10  RULE-COND-1-LIT-X       PIC X(10).               
000410             10  RULE-COND-1-LIT-N REDEFINES                      
000420                     RULE-COND-1-LIT-X   PIC 9(07)V99.            
000430             10  RULE-COND-2-FIELD       PIC X(11).               
000440             10  RULE-COND-2-OPER        PIC X(02).               
000450             10  RULE-COND-2-LIT-X       PIC X(10).               
000460             10  RULE-COND-2-LIT-N REDEFINES                      
000470                     RULE-COND-2-LIT-X   PIC 9(07)V99.            
000480             10  RULE-TIME-START         PIC 9(06).               
000490             10  RULE-TIME-END           PIC 9(06).               
000500             10  RULE-ACTION-CODE        PIC X(10).               
000510             10  RULE-ACTION-RATE        PIC 9V99.                
000520                                                                  
000530 77  RULE-TABLE-COUNT             PIC 9(03) COMP VALUE 2.         
000540 77  WS-RULE-CONDITION-RESULT     PIC X(01).                      
000550         88  RULE-CONDITION-IS-TRUE      VALUE "Y".               
000560         88  RULE-CONDITION-IS-FALSE     VALUE "N".               
000570 77  WS-SUBCOND-1-RESULT          PIC X(01).                      
000580 77  WS-SUBCOND-2-RESULT          PIC X(01).                      
